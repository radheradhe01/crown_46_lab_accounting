000100*---------------------------------------------------------------*
000110*  PLTRKPRS.CBL                                                  *
000120*  PROCEDURE LIBRARY - HEADER SCAN, FIELD VALIDATION AND         *
000130*  NUMERIC-TOKEN COERCION FOR THE TRUNK REVENUE REPORT.          *
000140*  COPY'D INTO THE PROCEDURE DIVISION OF TRUNK-REVENUE-REPORT.   *
000150*---------------------------------------------------------------*
000160*  CHANGE LOG                                                    *
000170*  YYMMDD PGMR INIT  DESCRIPTION                        TICKET   *
000180*  ------ ---------- ------------------------------     ------- *
000190*  880614 RBH        ORIGINAL PARAGRAPHS (VENDOR NAME        AR-0114 *
000200*                    TOKEN SCRUB, LIFTED FROM                AR-0114 *
000210*                    VENDOR-MAINTENANCE)                      AR-0114 *
000220*  930227 LFJ        REWORKED AS A COPYBOOK, SPLIT HEADER     AR-0388 *
000230*                    SCAN OUT FROM AMOUNT COERCION            AR-0388 *
000240*  990112 LFJ        Y2K REVIEW - NO DATE FIELDS TOUCHED,     AR-0501 *
000250*                    NO CHANGES REQUIRED                      AR-0501 *
000260*  020819 LFJ        ADDED THRU ON EVERY CALL INTO A          AR-0649 *
000270*                    PARAGRAPH THAT EXITS VIA AN INTERNAL     AR-0649 *
000280*                    GO TO ...-EXIT - 9110/9900 WERE MISSING  AR-0649 *
000290*                    IT AND FELL THROUGH INTO THE NEXT        AR-0649 *
000300*                    PARAGRAPH ON AN EARLY-EXIT PATH          AR-0649 *
000310*  020822 LFJ        DENSITY PASS - ADDED MORE NOTES ON       AR-0652 *
000320*                    WHY EACH ROUTINE IS SHAPED THE WAY IT    AR-0652 *
000330*                    IS, NO LOGIC TOUCHED                     AR-0652 *
000340*---------------------------------------------------------------*
000350
000360*---------------------------------------------------------------*
000370*    1000-VALIDATE-HEADER CALLS INTO THIS GROUP TO TOKENIZE      *
000380*    THE HEADER LINE AND CONFIRM ALL SEVEN REQUIRED COLUMN       *
000390*    NAMES ARE PRESENT.  R1 - ABORT IF ANY ARE MISSING.          *
000400*    RUNS EXACTLY ONCE A JOB, AGAINST THE FIRST LINE OF THE      *
000410*    EXTRACT - EVERY DETAIL LINE AFTER IT IS HANDLED BY          *
000420*    2300-FILTER-RECORD IN THE MAIN PROGRAM, NOT BY THIS GROUP.  *
000430*---------------------------------------------------------------*
000440
000450 9100-SCAN-HEADER-COLUMNS.
000460     MOVE ZERO               TO WS-HDR-COL-COUNT
000470*        RESET BEFORE THE TOKENIZE STEP - THIS HEADER LINE IS
000480*        SCANNED EXACTLY ONCE PER RUN (SEE W-HEADER-COMPLETE IN
000490*        wstrktb).
000500     PERFORM 9110-TOKENIZE-HEADER-LINE
000510     PERFORM 9120-MATCH-REQUIRED-FIELDS
000520     IF WS-MISSING-FIELD-COUNT GREATER THAN ZERO
000530         PERFORM 9130-BUILD-MISSING-FIELD-LIST
000540*            ONLY CALLED WHEN SOMETHING IS MISSING - ON A CLEAN
000550*            HEADER THIS PARAGRAPH NEVER RUNS, THE CALLER JUST
000560*            FALLS THROUGH TO R1'S PASS CASE.
000570     END-IF.
000580 9100-EXIT.
000590     EXIT.
000600
000610 9110-TOKENIZE-HEADER-LINE.
000620     MOVE 1                  TO WS-SCAN-POINTER
000630*        WS-SCAN-POINTER DRIVES THE UNSTRING ... WITH POINTER
000640*        BELOW - STARTS AT 1 FOR EVERY NEW HEADER LINE AND IS
000650*        SHARED WITH THE MAIN PROGRAM'S DATA-COLUMN SCAN, SO
000660*        NEITHER SCAN MAY BE LEFT RUNNING WHEN THE OTHER STARTS.
000670     PERFORM 9111-EXTRACT-ONE-HEADER-COLUMN THRU 9111-EXIT
000680         VARYING WS-HDR-IDX FROM 1 BY 1
000690         UNTIL WS-SCAN-POINTER GREATER THAN WS-MAX-LINE-LENGTH
000700             OR WS-HDR-IDX GREATER THAN WS-MAX-HEADER-COLS.
000710*        TWO WAYS TO STOP - THE POINTER RUNS OFF THE END OF THE
000720*        LINE, OR THE 25-COLUMN TABLE FILLS UP FIRST, WHICHEVER
000730*        COMES FIRST ON A GIVEN EXTRACT'S HEADER LINE.
000740 9110-EXIT.
000750     EXIT.
000760
000770 9111-EXTRACT-ONE-HEADER-COLUMN.
000780     IF WS-SCAN-POINTER GREATER THAN WS-MAX-LINE-LENGTH
000790         GO TO 9111-EXIT
000800*            POINTER RAN OFF THE LINE - NOTHING LEFT TO TOKENIZE.
000810*            THE CALLER'S VARYING LOOP STOPS ON ITS OWN NEXT
000820*            TEST, THIS GUARD JUST KEEPS THE UNSTRING BELOW
000830*            FROM RUNNING PAST THE END OF TRKEXT-RECORD.
000840     END-IF
000850     UNSTRING TRKEXT-RECORD DELIMITED BY ","
000860         INTO WS-HDR-COL-NAME (WS-HDR-IDX)
000870         WITH POINTER WS-SCAN-POINTER
000880*        POINTER RESUMES RIGHT AFTER THE COMMA IT STOPPED ON LAST
000890*        TIME - ONE UNSTRING CALL PER COLUMN IS HOW THIS
000900*        PARAGRAPH WALKS THE WHOLE HEADER LINE.
000910     MOVE WS-HDR-COL-NAME (WS-HDR-IDX) TO WS-TRIM-WORK
000920     PERFORM 9900-STRIP-LEADING-SPACES THRU 9900-EXIT
000930     MOVE WS-TRIM-WORK       TO WS-HDR-COL-NAME (WS-HDR-IDX)
000940     INSPECT WS-HDR-COL-NAME (WS-HDR-IDX)
000950         CONVERTING LOWER-ALPHA TO UPPER-ALPHA
000960*        HEADER NAMES ARE COMPARED UPPER-CASE ONLY - THE
000970*        EXTRACT'S OWN CASE ON THE HEADER LINE IS NOT TRUSTED,
000980*        SAME HABIT AS THE VENDOR UPPER-CASING IN PLTRKGRP.CBL.
000990     SET WS-HDR-COL-COUNT    TO WS-HDR-IDX.
001000 9111-EXIT.
001010     EXIT.
001020
001030*---------------------------------------------------------------*
001040*    MATCH EACH OF THE SEVEN REQUIRED COLUMN NAMES AGAINST THE   *
001050*    TOKENIZED HEADER AND REMEMBER ITS ORDINAL POSITION SO       *
001060*    2000-READ-AND-BUILD-TABLES CAN PULL FIELDS BY POSITION      *
001070*    RATHER THAN BY NAME ON EVERY DETAIL LINE.  THIS MEANS THE   *
001080*    EXTRACT'S COLUMN ORDER CAN CHANGE FROM ONE DAY TO THE NEXT   *
001090*    WITHOUT TOUCHING A SINGLE LINE OF CODE IN THIS PROGRAM.     *
001100*---------------------------------------------------------------*
001110
001120 9120-MATCH-REQUIRED-FIELDS.
001130     MOVE ZERO               TO WS-MISSING-FIELD-COUNT
001140     PERFORM 9121-MATCH-ONE-REQUIRED-FIELD
001150         VARYING WS-REQ-IDX FROM 1 BY 1
001160         UNTIL WS-REQ-IDX GREATER THAN 7.
001170*        SEVEN IS A LITERAL, NOT A FIELD - THE REQUIRED-FIELD
001180*        TABLE IS A FIXED SEVEN ENTRIES NO MATTER HOW MANY
001190*        COLUMNS THE EXTRACT ITSELF CARRIES.
001200 9120-EXIT.
001210     EXIT.
001220
001230 9121-MATCH-ONE-REQUIRED-FIELD.
001240     MOVE "N"                TO WS-REQ-FOUND-SW (WS-REQ-IDX)
001250     MOVE ZERO               TO WS-REQ-COLUMN-INDEX (WS-REQ-IDX)
001260     PERFORM 9122-TEST-ONE-HEADER-COLUMN
001270         VARYING WS-HDR-IDX FROM 1 BY 1
001280         UNTIL WS-HDR-IDX GREATER THAN WS-HDR-COL-COUNT
001290             OR WS-REQ-FOUND (WS-REQ-IDX)
001300*            STOPS THE MOMENT A MATCH IS FOUND - NO NEED TO KEEP
001310*            SCANNING THE REST OF THE HEADER LINE ONCE THE
001320*            REQUIRED FIELD HAS BEEN LOCATED.
001330     IF NOT WS-REQ-FOUND (WS-REQ-IDX)
001340         ADD 1 TO WS-MISSING-FIELD-COUNT
001350     END-IF.
001360 9121-EXIT.
001370     EXIT.
001380
001390 9122-TEST-ONE-HEADER-COLUMN.
001400     IF WS-HDR-COL-NAME (WS-HDR-IDX) EQUAL WS-REQ-FIELD-NAME (WS-REQ-IDX)
001410         MOVE "Y"            TO WS-REQ-FOUND-SW (WS-REQ-IDX)
001420         SET WS-REQ-COLUMN-INDEX (WS-REQ-IDX) TO WS-HDR-IDX
001430*            REMEMBERS WHERE ON THE EXTRACT THIS REQUIRED FIELD
001440*            LANDED - 2300-FILTER-RECORD READS THIS ARRAY BY
001450*            REQUIRED-FIELD NUMBER, NEVER BY HEADER POSITION.
001460     END-IF.
001470 9122-EXIT.
001480     EXIT.
001490
001500*---------------------------------------------------------------*
001510*    BUILD A SINGLE DISPLAY LINE NAMING EVERY MISSING REQUIRED   *
001520*    COLUMN SO 8100-ABEND-MISSING-FIELDS CAN REPORT THEM ALL     *
001530*    AT ONCE RATHER THAN ABENDING ON THE FIRST ONE FOUND - THE   *
001540*    OLD VENDOR-MAINTENANCE ABEND DID THAT AND MADE EVERYONE     *
001550*    FIX A BAD EXTRACT ONE MISSING COLUMN AT A TIME.             *
001560*---------------------------------------------------------------*
001570
001580 9130-BUILD-MISSING-FIELD-LIST.
001590     MOVE SPACES              TO WS-MISSING-FIELD-LIST
001600     MOVE 1                   TO WS-SCAN-POINTER
001610*        REUSES THE SAME WS-SCAN-POINTER THE HEADER SCAN USED -
001620*        SAFE HERE BECAUSE THE HEADER SCAN HAS ALREADY FINISHED
001630*        BY THE TIME THIS PARAGRAPH RUNS.
001640     PERFORM 9131-APPEND-ONE-MISSING-NAME
001650         VARYING WS-REQ-IDX FROM 1 BY 1
001660         UNTIL WS-REQ-IDX GREATER THAN 7.
001670 9130-EXIT.
001680     EXIT.
001690
001700 9131-APPEND-ONE-MISSING-NAME.
001710     IF NOT WS-REQ-FOUND (WS-REQ-IDX)
001720         STRING WS-REQ-FIELD-NAME (WS-REQ-IDX) DELIMITED BY SIZE
001730             "  "            DELIMITED BY SIZE
001740             INTO WS-MISSING-FIELD-LIST
001750             WITH POINTER WS-SCAN-POINTER
001760         END-STRING
001770*            TWO TRAILING SPACES SEPARATE EACH MISSING NAME ON
001780*            THE DISPLAY LINE - FOUND NAMES ADD NOTHING, SO THE
001790*            POINTER ONLY ADVANCES FOR MISSING ONES.
001800     END-IF.
001810 9131-EXIT.
001820     EXIT.
001830
001840*---------------------------------------------------------------*
001850*    GENERAL-PURPOSE LEADING-SPACE STRIP, OPERATES ON            *
001860*    WS-TRIM-WORK IN PLACE.  NO INTRINSIC FUNCTION IS USED -     *
001870*    THIS SHOP DID NOT HAVE THEM WHEN THIS ROUTINE WAS WRITTEN.  *
001880*    CALLED BY BOTH THE HEADER-NAME SCAN ABOVE AND THE AMOUNT    *
001890*    COERCION ROUTINE BELOW - ONE TRIM ROUTINE, TWO CALLERS.     *
001900*---------------------------------------------------------------*
001910
001920 9900-STRIP-LEADING-SPACES.
001930     PERFORM 9901-SHIFT-TRIM-WORK-LEFT THRU 9901-EXIT
001940         UNTIL WS-TRIM-WORK (1:1) NOT EQUAL SPACE.
001950*        SHIFTS ONE CHARACTER AT A TIME - SLOW, BUT THE FIELD IS
001960*        ONLY 80 BYTES AND THIS IS NOT A HIGH-VOLUME PATH.
001970 9900-EXIT.
001980     EXIT.
001990
002000 9901-SHIFT-TRIM-WORK-LEFT.
002010     IF WS-TRIM-WORK EQUAL SPACES
002020         GO TO 9901-EXIT
002030*            AN ALL-BLANK TOKEN HAS NOTHING TO SHIFT - WITHOUT
002040*            THIS GUARD THE UNTIL CONDITION ABOVE WOULD NEVER
002050*            BECOME TRUE AND THE SHIFT WOULD LOOP FOREVER.
002060     END-IF
002070     MOVE WS-TRIM-WORK (2:79) TO WS-TRIM-WORK (1:79)
002080     MOVE SPACE               TO WS-TRIM-WORK (80:1).
002090 9901-EXIT.
002100     EXIT.
002110
002120*---------------------------------------------------------------*
002130*    9200-COERCE-AMOUNT TURNS ONE DELIMITED TEXT TOKEN (E.G.     *
002140*    "1234.5", "-7", "  42.10") INTO A SIGNED PACKED-DECIMAL-    *
002150*    EQUIVALENT ZONED FIELD.  CALLER LOADS AMT-RAW-TOKEN AND     *
002160*    READS THE RESULT FROM AMT-COERCED-RESULT.  PRECISION RULE   *
002170*    FROM THE SPECIFICATION - TWO DECIMAL PLACES, NO EXTRA       *
002180*    PRECISION KEPT, FRACTION PADDED ON THE RIGHT WITH ZEROS.    *
002190*    USED BY 2310-EXTRACT-ONE-DATA-COLUMN FOR REVENUE, COST AND  *
002200*    PROFIT, ONE TOKEN AT A TIME - NOT REENTRANT, THE SCRATCH    *
002210*    FIELDS BELOW BELONG TO WHICHEVER TOKEN IS BEING COERCED.    *
002220*---------------------------------------------------------------*
002230
002240 9200-COERCE-AMOUNT.
002250     MOVE ZERO                TO AMT-COERCED-RESULT
002260                                  AMT-INT-NUM
002270                                  AMT-DEC-NUM
002280     MOVE "00"                TO AMT-DEC-2
002290*        DEFAULT TWO-ZERO DECIMAL IN CASE THE TOKEN HAS NO
002300*        DECIMAL POINT AT ALL (A WHOLE-DOLLAR AMOUNT).
002310     MOVE "N"                 TO AMT-SIGN-SW
002320     MOVE SPACES              TO AMT-INT-TOKEN AMT-DEC-TOKEN
002330     PERFORM 9205-STRIP-AMOUNT-LEADING-SPACES THRU 9205-EXIT
002340     IF AMT-RAW-TOKEN (1:1) EQUAL "-"
002350         MOVE "Y"             TO AMT-SIGN-SW
002360         MOVE AMT-RAW-TOKEN (2:17) TO AMT-RAW-TOKEN (1:17)
002370         MOVE SPACE           TO AMT-RAW-TOKEN (18:1)
002380*            THE MINUS SIGN IS SHIFTED OUT OF THE TOKEN BEFORE
002390*            THE UNSTRING BELOW, WHICH HAS NO IDEA WHAT A SIGN
002400*            CHARACTER IS - AMT-SIGN-SW REMEMBERS IT INSTEAD.
002410     END-IF
002420     UNSTRING AMT-RAW-TOKEN DELIMITED BY "."
002430         INTO AMT-INT-TOKEN AMT-DEC-TOKEN
002440*        A TOKEN WITH NO DECIMAL POINT LEAVES AMT-DEC-TOKEN
002450*        BLANK - HANDLED BELOW BY THE "00" DEFAULT ABOVE.
002460     PERFORM 9210-VALIDATE-AMOUNT-TOKENS THRU 9210-EXIT
002470     MOVE AMT-INT-TOKEN       TO AMT-INT-NUM
002480     IF AMT-DEC-TOKEN (1:1) NOT EQUAL SPACE
002490         MOVE AMT-DEC-TOKEN (1:2) TO AMT-DEC-2
002500*            ONLY THE FIRST TWO DECIMAL DIGITS ARE KEPT - A THIRD
002510*            OR FOURTH DIGIT ON THE EXTRACT IS DROPPED, NOT
002520*            ROUNDED, PER THE TWO-DECIMAL PRECISION RULE.
002530     END-IF
002540     IF AMT-DEC-2 (2:1) EQUAL SPACE
002550         MOVE "0"             TO AMT-DEC-2 (2:1)
002560*            A SINGLE-DIGIT FRACTION (E.G. ".5") IS PADDED ON THE
002570*            RIGHT WITH A ZERO TO MAKE ".50", NOT ".05".
002580     END-IF
002590     MOVE AMT-DEC-2           TO AMT-DEC-NUM
002600     COMPUTE AMT-COERCED-RESULT ROUNDED =
002610             AMT-INT-NUM + (AMT-DEC-NUM / 100)
002620     IF AMT-IS-NEGATIVE
002630         COMPUTE AMT-COERCED-RESULT = AMT-COERCED-RESULT * -1
002640*            SIGN IS RE-APPLIED LAST, AFTER THE INTEGER AND
002650*            DECIMAL PORTIONS HAVE BEEN COMBINED INTO ONE
002660*            UNSIGNED RESULT.
002670     END-IF.
002680 9200-EXIT.
002690     EXIT.
002700
002710 9205-STRIP-AMOUNT-LEADING-SPACES.
002720     MOVE AMT-RAW-TOKEN       TO WS-TRIM-WORK (1:18)
002730*        BORROWS THE SAME WS-TRIM-WORK THE HEADER-NAME SCAN
002740*        USES - SAFE BECAUSE NO TWO CALLERS OF 9900-STRIP-
002750*        LEADING-SPACES ARE EVER ACTIVE AT THE SAME TIME.
002760     PERFORM 9900-STRIP-LEADING-SPACES THRU 9900-EXIT
002770     MOVE WS-TRIM-WORK (1:18) TO AMT-RAW-TOKEN.
002780 9205-EXIT.
002790     EXIT.
002800
002810*---------------------------------------------------------------*
002820*    VALIDATE THAT THE INTEGER AND DECIMAL PORTIONS CONTAIN      *
002830*    ONLY DIGITS (PLUS TRAILING SPACES) BEFORE THE MOVE TO A     *
002840*    NUMERIC FIELD - A NON-NUMERIC MOVE WOULD ABEND THE RUN.     *
002850*    BAD TOKENS ARE TREATED AS ZERO PER THE SPECIFICATION'S      *
002860*    "TREAT UNPARSEABLE AMOUNTS AS ZERO" RULE (R4).              *
002870*---------------------------------------------------------------*
002880
002890 9210-VALIDATE-AMOUNT-TOKENS.
002900     MOVE ZERO                TO AMT-BAD-CHAR-COUNT
002910     PERFORM 9211-CHECK-ONE-INT-CHAR
002920         VARYING AMT-SCAN-IDX FROM 1 BY 1
002930         UNTIL AMT-SCAN-IDX GREATER THAN 12
002940     PERFORM 9212-CHECK-ONE-DEC-CHAR
002950         VARYING AMT-SCAN-IDX FROM 1 BY 1
002960         UNTIL AMT-SCAN-IDX GREATER THAN 4
002970*        BOTH PORTIONS ARE SCANNED IN FULL EVEN AFTER A BAD
002980*        CHARACTER IS FOUND - THIS ROUTINE COUNTS, IT DOES NOT
002990*        EXIT EARLY, SO A LATER DIGIT NEVER MASKS AN EARLIER
003000*        JUNK CHARACTER.
003010     IF AMT-BAD-CHAR-COUNT GREATER THAN ZERO
003020         MOVE ZEROS           TO AMT-INT-TOKEN AMT-DEC-TOKEN
003030*            ANY NON-NUMERIC CHARACTER ANYWHERE IN THE TOKEN
003040*            ZEROES OUT THE WHOLE AMOUNT - THERE IS NO PARTIAL
003050*            CREDIT FOR A TOKEN THAT IS MOSTLY NUMERIC.
003060     END-IF.
003070 9210-EXIT.
003080     EXIT.
003090
003100 9211-CHECK-ONE-INT-CHAR.
003110     IF AMT-INT-TOKEN (AMT-SCAN-IDX:1) NOT EQUAL SPACE
003120         IF AMT-INT-TOKEN (AMT-SCAN-IDX:1) IS NOT NUMERIC
003130             ADD 1 TO AMT-BAD-CHAR-COUNT
003140         END-IF
003150     END-IF.
003160 9211-EXIT.
003170     EXIT.
003180
003190 9212-CHECK-ONE-DEC-CHAR.
003200     IF AMT-DEC-TOKEN (AMT-SCAN-IDX:1) NOT EQUAL SPACE
003210         IF AMT-DEC-TOKEN (AMT-SCAN-IDX:1) IS NOT NUMERIC
003220             ADD 1 TO AMT-BAD-CHAR-COUNT
003230         END-IF
003240     END-IF.
003250 9212-EXIT.
003260     EXIT.
