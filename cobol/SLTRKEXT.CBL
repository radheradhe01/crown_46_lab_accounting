000100*---------------------------------------------------------------*
000200*  SLTRKEXT.CBL                                                  *
000300*  SELECT CLAUSE - CALL-DETAIL EXTRACT (TRUNK REVENUE REPORT)    *
000400*  COPY'D INTO FILE-CONTROL BY TRUNK-REVENUE-REPORT              *
000500*---------------------------------------------------------------*
000600*  CHANGE LOG                                                    *
000700*  YYMMDD PGMR INIT  DESCRIPTION                        TICKET   *
000800*  ------ ---------- ------------------------------     ------- *
000900*  880614 RBH        ORIGINAL SELECT - LINE SEQUENTIAL   AR-0114 *
001000*  930227 LFJ        ADDED FILE STATUS CLAUSE            AR-0388 *
001100*---------------------------------------------------------------*
001200    SELECT TRKEXT-FILE ASSIGN TO TRKEXT
001300        ORGANIZATION IS LINE SEQUENTIAL
001400        ACCESS MODE IS SEQUENTIAL
001500        FILE STATUS IS WS-TRKEXT-STATUS.
