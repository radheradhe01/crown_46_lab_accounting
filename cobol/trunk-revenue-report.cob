000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TRUNK-REVENUE-REPORT.
000300 AUTHOR.         R B HASKELL.
000400 INSTALLATION.   CARRIER SERVICES DATA PROCESSING.
000500 DATE-WRITTEN.   06/14/88.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.
000800*---------------------------------------------------------------*
000900*  TRUNK-REVENUE-REPORT                                         *
001000*  READS THE DAILY CALL-DETAIL EXTRACT, FILTERS AND SUPPRESSES   *
001100*  COST ON VENDOR NAMES CONTAINING "OPS", GROUPS THE SURVIVING   *
001200*  ROWS BY TRUNK GROUP AND COUNTRY DESTINATION IN THE ORDER      *
001300*  THOSE COMBINATIONS FIRST APPEAR ON THE EXTRACT, AND WRITES    *
001400*  A DELIMITED TEXT REPORT WITH A TOTALS LINE UNDER EACH GROUP.  *
001500*  A RUN-SUMMARY RECORD IS DISPLAYED TO SYSOUT AT JOB END.       *
001600*---------------------------------------------------------------*
001700*  CHANGE LOG                                                    *
001800*  YYMMDD PGMR INIT  DESCRIPTION                        TICKET   *
001900*  ------ ---------- ------------------------------     ------- *
002000*  880614 RBH        ORIGINAL PROGRAM - CARRIER CALL-DETAIL AR-0114 *
002100*                    EXTRACT TO GROUPED REVENUE REPORT        AR-0114 *
002200*  881002 RBH        ADDED MISSING-HEADER ABEND, VENDOR       AR-0139 *
002300*                    NAME SPACE WAS SHORT FOR SOME CARRIERS   AR-0139 *
002400*  890417 DWK        WIDENED TRUNK GROUP FIELD TO 20 CHARS    AR-0167 *
002500*  910830 RBH        COST SUPPRESSION RULE ADDED FOR "OPS"    AR-0241 *
002600*                    TEST CIRCUITS PER REVENUE ASSURANCE      AR-0241 *
002700*  930227 LFJ        REWORKED AS COPYBOOK-DRIVEN PROGRAM,     AR-0388 *
002800*                    SPLIT FILE/WORKING-STORAGE/PROCEDURE     AR-0388 *
002900*                    INTO SLTRKEXT/SLTRKRPT/FDTRKEXT/FDTRKRPT AR-0388 *
003000*                    /wstrktb/PLTRKPRS/PLTRKGRP COPYBOOKS,    AR-0388 *
003100*                    GROUPING CHANGED FROM SORT TO IN-MEMORY  AR-0388 *
003200*                    TABLE SEARCH TO KEEP FIRST-SEEN ORDER    AR-0388 *
003300*  990112 LFJ        Y2K - RUN-SUMMARY COUNTERS WIDENED, NO   AR-0501 *
003400*                    DATE FIELDS IN THIS PROGRAM TO CONVERT   AR-0501 *
003500*  010605 DWK        ADDED PROFIT-PERCENT COLUMN TO REPORT    AR-0622 *
003600*                    PER REVENUE ASSURANCE REQUEST            AR-0622 *
003700*  020819 LFJ        GROUP WRITE-UP WAS KEYED OFF THE NEXT     AR-0649 *
003800*                    ADJACENT ROW'S GROUP NUMBER - IF AN       AR-0649 *
003900*                    EXTRACT EVER INTERLEAVED TWO OCCURRENCES  AR-0649 *
004000*                    OF ONE KEY AROUND A DIFFERENT KEY, THAT   AR-0649 *
004100*                    GROUP'S TOTALS LINE WOULD PRINT TWICE.    AR-0649 *
004200*                    REWORKED TO WALK WS-GROUP-TABLE OUTER     AR-0649 *
004300*                    AND FILTER WS-DETAIL-TABLE INNER SO EVERY  AR-0649 *
004400*                    GROUP IS A TRUE PARTITION, NOT ADJACENCY. AR-0649 *
004500*                    ALSO FIXED TOTALS LINE TO BLANK ALL FOUR  AR-0649 *
004600*                    DESCRIPTIVE COLUMNS, NOT JUST VENDOR.     AR-0649 *
004700*  020822 LFJ        DENSITY PASS - ADDED EXPLANATORY COMMENTS  AR-0652 *
004800*                    THROUGH MAINLINE AND THE 2000/3000 SERIES  AR-0652 *
004900*                    PARAGRAPHS, NO LOGIC CHANGED               AR-0652 *
005000*---------------------------------------------------------------*
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01                  IS TOP-OF-FORM
005600     CLASS NUMERIC-DIGIT-CLASS IS "0" THRU "9"
005700     UPSI-0
005800         ON   STATUS IS RUN-WITH-TEST-CIRCUITS
005900         OFF  STATUS IS RUN-WITHOUT-TEST-CIRCUITS.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     COPY "SLTRKEXT.CBL".
006500     COPY "SLTRKRPT.CBL".
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000     COPY "FDTRKEXT.CBL".
007100     COPY "FDTRKRPT.CBL".
007200
007300 WORKING-STORAGE SECTION.
007400
007500     COPY "wstrktb.cbl".
007600
007700*---------------------------------------------------------------*
007800*    REPORT HEADING LITERALS - SAME HABIT AS PRINT-VENDOR-BY-   *
007900*    NUMBER AND DEDUCTIBLES-REPORT, WRITTEN OUT AS RAW LINES     *
008000*    THROUGH TRKRPT-RECORD-ALT BECAUSE THE COLUMN HEADINGS       *
008100*    DO NOT LINE UP WITH THE DELIMITED DETAIL LAYOUT.             *
008200*---------------------------------------------------------------*
008300
008400     01  WS-REPORT-TITLE.
008500         05  FILLER              PIC X(40)
008600                     VALUE "TRUNK GROUP / COUNTRY REVENUE REPORT".
008700         05  FILLER              PIC X(123) VALUE SPACES.
008800
008900     01  WS-REPORT-HEADING-1.
009000         05  FILLER              PIC X(30) VALUE "CUSTOMER RELATIONSHIPS".
009100         05  FILLER              PIC X(01) VALUE SPACES.
009200         05  FILLER              PIC X(20) VALUE "TRUNK GROUP".
009300         05  FILLER              PIC X(01) VALUE SPACES.
009400         05  FILLER              PIC X(30) VALUE "COUNTRY DESTINATION".
009500         05  FILLER              PIC X(01) VALUE SPACES.
009600         05  FILLER              PIC X(20) VALUE "VENDOR".
009700         05  FILLER              PIC X(01) VALUE SPACES.
009800         05  FILLER              PIC X(12) VALUE "REVENUE".
009900         05  FILLER              PIC X(01) VALUE SPACES.
010000         05  FILLER              PIC X(12) VALUE "COST".
010100         05  FILLER              PIC X(01) VALUE SPACES.
010200         05  FILLER              PIC X(12) VALUE "PROFIT".
010300         05  FILLER              PIC X(01) VALUE SPACES.
010400         05  FILLER              PIC X(09) VALUE "PCT".
010500         05  FILLER              PIC X(09) VALUE SPACES.
010600
010700 PROCEDURE DIVISION.
010800
010900*---------------------------------------------------------------*
011000*  0000-MAINLINE - BATCH FLOW STEPS 1 THROUGH 8 OF THE           *
011100*  SPECIFICATION CARRIED BY THIS JOB.                            *
011200*---------------------------------------------------------------*
011300
011400 0000-MAINLINE.
011500     OPEN INPUT  TRKEXT-FILE
011600     OPEN OUTPUT TRKRPT-FILE
011700*        TRKEXT-FILE IS THE CARRIER CALL-DETAIL EXTRACT - ONE
011800*        HEADER LINE FOLLOWED BY ONE DETAIL LINE PER CALL RECORD,
011900*        BOTH COMMA-DELIMITED TEXT (SEE FDTRKEXT.CBL).  TRKRPT-FILE
012000*        IS THE GROUPED REVENUE REPORT THIS PROGRAM BUILDS.
012100
012200     MOVE "N"                TO W-END-OF-EXTRACT
012300     MOVE "N"                TO W-HEADER-COMPLETE
012400*        BOTH SWITCHES OFF AT THE START OF THE RUN - W-HEADER-
012500*        COMPLETE ONLY FLIPS ON ONCE 1000-VALIDATE-HEADER RETURNS.
012600     MOVE ZERO               TO WS-RETAINED-COUNT
012700                                 WS-SUPPRESSED-COUNT
012800                                 WS-GROUP-COUNT
012900                                 WS-OUTPUT-ROW-COUNT
013000                                 WS-DETAIL-ROW-COUNT
013100
013200*        ALL COUNTERS AND TABLE OCCURRENCE COUNTS ZEROED HERE -
013300*        THIS PROGRAM RUNS ONCE PER JOB STEP, NEVER RESTARTED
013400*        PARTWAY THROUGH AN EXTRACT.
013500
013600     PERFORM 2100-READ-TRKEXT-RECORD
013700
013800*        PRIME THE READ - THE HEADER LINE ITSELF COMES BACK ON
013900*        THIS FIRST CALL.  AN IMMEDIATE END OF FILE HERE MEANS THE
014000*        EXTRACT HAD NOTHING IN IT AT ALL, CAUGHT BELOW.
014100
014200     IF END-OF-EXTRACT
014300         PERFORM 8200-ABEND-NO-RECORDS-RETAINED
014400     END-IF
014500
014600     PERFORM 1000-VALIDATE-HEADER
014700
014800*        HEADER COLUMNS ARE TOKENIZED AND ALL SEVEN REQUIRED
014900*        NAMES CONFIRMED PRESENT (R1) BEFORE ANY DETAIL LINE IS
015000*        TOUCHED - SEE PLTRKPRS.CBL.
015100
015200     PERFORM 2100-READ-TRKEXT-RECORD
015300
015400*        PRIME THE READ AGAIN, NOW FOR THE FIRST DETAIL LINE -
015500*        THE HEADER POSITIONS ARE RESOLVED AT THIS POINT.
015600
015700     PERFORM 2000-READ-AND-BUILD-TABLES
015800         UNTIL END-OF-EXTRACT
015900
016000*        STEPS 2 THROUGH 6 - TOKENIZE, COERCE, SUPPRESS, RETAIN
016100*        AND GROUP - REPEAT ONE DETAIL LINE AT A TIME UNTIL THE
016200*        EXTRACT IS EXHAUSTED.
016300
016400     IF WS-RETAINED-COUNT EQUAL ZERO
016500         PERFORM 8200-ABEND-NO-RECORDS-RETAINED
016600     END-IF
016700
016800     PERFORM 3000-WRITE-GROUPED-REPORT
016900
017000*        STEP 7 - THE REPORT IS NOT WRITTEN UNTIL EVERY DETAIL
017100*        LINE HAS BEEN READ AND GROUPED - THIS PROGRAM IS NOT A
017200*        ONE-PASS STREAMING WRITER.
017300
017400     PERFORM 4000-DISPLAY-RUN-SUMMARY
017500
017600     CLOSE TRKEXT-FILE
017700     CLOSE TRKRPT-FILE
017800
017900     STOP RUN.
018000
018100*---------------------------------------------------------------*
018200*  1000-VALIDATE-HEADER - BATCH FLOW STEP 1.  THE FIRST LINE OF  *
018300*  THE EXTRACT IS TOKENIZED AND CHECKED FOR THE SEVEN REQUIRED   *
018400*  COLUMNS (R1).  ANY MISSING COLUMN NAMES ABEND THE RUN.        *
018500*---------------------------------------------------------------*
018600
018700 1000-VALIDATE-HEADER.
018800     PERFORM 9100-SCAN-HEADER-COLUMNS
018900     IF WS-MISSING-FIELD-COUNT GREATER THAN ZERO
019000         PERFORM 8100-ABEND-MISSING-FIELDS
019100     END-IF
019200     MOVE "Y"                TO W-HEADER-COMPLETE.
019300 1000-EXIT.
019400     EXIT.
019500
019600*---------------------------------------------------------------*
019700*  2000-READ-AND-BUILD-TABLES - BATCH FLOW STEPS 2 THROUGH 6.    *
019800*  EACH DETAIL LINE IS TOKENIZED BY THE RESOLVED HEADER          *
019900*  POSITIONS, COERCED TO NUMERIC AMOUNTS, COST-SUPPRESSED WHEN   *
020000*  THE VENDOR NAME CONTAINS "OPS", RETAINED INTO THE DETAIL      *
020100*  TABLE AND ACCUMULATED INTO ITS TRUNK GROUP / COUNTRY GROUP.   *
020200*---------------------------------------------------------------*
020300
020400 2000-READ-AND-BUILD-TABLES.
020500     PERFORM 2300-FILTER-RECORD THRU 2300-EXIT
020600     IF ROW-WAS-RETAINED
020700         PERFORM 2400-ACCUMULATE-GROUP-TOTALS
020800     END-IF
020900     PERFORM 2100-READ-TRKEXT-RECORD.
021000 2000-EXIT.
021100     EXIT.
021200
021300 2100-READ-TRKEXT-RECORD.
021400     READ TRKEXT-FILE
021500         AT END
021600             MOVE "Y"        TO W-END-OF-EXTRACT
021700     END-READ.
021800 2100-EXIT.
021900     EXIT.
022000
022100*---------------------------------------------------------------*
022200*  2300-FILTER-RECORD - TOKENIZES ONE DETAIL LINE BY THE SEVEN   *
022300*  RESOLVED COLUMN POSITIONS AND DROPS THE ROW IF VENDOR OR      *
022400*  COUNTRY DESTINATION COMES UP BLANK AFTER TRIMMING (R2).       *
022500*  SURVIVING ROWS HAVE THEIR THREE AMOUNT TOKENS COERCED (R4)    *
022600*  AND COST SUPPRESSION APPLIED (R5) BEFORE BEING RETAINED INTO  *
022700*  WS-DETAIL-TABLE FOR 2400-ACCUMULATE-GROUP-TOTALS.             *
022800*---------------------------------------------------------------*
022900 2300-FILTER-RECORD.
023000     MOVE ZERO               TO WS-DATA-COL-COUNT
023100     MOVE 1                  TO WS-SCAN-POINTER
023200     PERFORM 2310-EXTRACT-ONE-DATA-COLUMN THRU 2310-EXIT
023300         VARYING WS-DATA-IDX FROM 1 BY 1
023400         UNTIL WS-SCAN-POINTER GREATER THAN WS-MAX-LINE-LENGTH
023500             OR WS-DATA-IDX GREATER THAN WS-MAX-HEADER-COLS
023600
023700     MOVE WS-DATA-COL-VALUE (WS-REQ-COLUMN-INDEX (1)) TO CUR-CUSTOMER
023800     MOVE WS-DATA-COL-VALUE (WS-REQ-COLUMN-INDEX (2)) TO CUR-TRUNK-GROUP
023900     MOVE WS-DATA-COL-VALUE (WS-REQ-COLUMN-INDEX (3)) TO CUR-COUNTRY
024000     MOVE WS-DATA-COL-VALUE (WS-REQ-COLUMN-INDEX (4)) TO CUR-VENDOR
024100
024200     MOVE "N"                TO W-ROW-RETAINED
024300*        SWITCH RESET ON EVERY CALL - A ROW SURVIVING THE LAST
024400*        DETAIL LINE PROVES NOTHING ABOUT THIS ONE.
024500*        R2 - A ROW WITH NO VENDOR OR NO COUNTRY DESTINATION IS
024600*        DROPPED OUTRIGHT, BEFORE ANY AMOUNT IS EVEN COERCED.
024700     IF CUR-VENDOR EQUAL SPACES OR CUR-COUNTRY EQUAL SPACES
024800         GO TO 2300-EXIT
024900     END-IF
025000
025100     MOVE WS-DATA-COL-VALUE (WS-REQ-COLUMN-INDEX (5)) (1:18)
025200                             TO AMT-RAW-TOKEN
025300     PERFORM 9200-COERCE-AMOUNT
025400     MOVE AMT-COERCED-RESULT TO CUR-REVENUE
025500
025600     MOVE WS-DATA-COL-VALUE (WS-REQ-COLUMN-INDEX (6)) (1:18)
025700                             TO AMT-RAW-TOKEN
025800     PERFORM 9200-COERCE-AMOUNT
025900     MOVE AMT-COERCED-RESULT TO CUR-COST
026000
026100     MOVE WS-DATA-COL-VALUE (WS-REQ-COLUMN-INDEX (7)) (1:18)
026200                             TO AMT-RAW-TOKEN
026300     PERFORM 9200-COERCE-AMOUNT
026400     MOVE AMT-COERCED-RESULT TO CUR-PROFIT
026500
026600     PERFORM 9300-APPLY-COST-SUPPRESSION
026700
026800*        R5 - COST/PROFIT ARE ZEROED-AND-REBUILT IN PLTRKGRP.CBL
026900*        WHEN THE VENDOR NAME CARRIES "OPS", BEFORE THE ROW-SIZE
027000*        CHECK BELOW - A SUPPRESSED ROW IS STILL COUNTED AGAINST
027100*        WS-MAX-DETAIL-ROWS IF IT IS KEPT.
027200
027300*        TABLE IS FULL - ROW IS QUIETLY DROPPED RATHER THAN
027400*        ABENDING THE RUN.  W-ROW-RETAINED IS LEFT "N" SO
027500*        2000-READ-AND-BUILD-TABLES SKIPS THE GROUPING CALL.
027600     IF WS-DETAIL-ROW-COUNT NOT LESS THAN WS-MAX-DETAIL-ROWS
027700         GO TO 2300-EXIT
027800     END-IF
027900
028000     MOVE "Y"                TO W-ROW-RETAINED
028100     ADD 1 TO WS-DETAIL-ROW-COUNT
028200     SET WS-DET-IDX          TO WS-DETAIL-ROW-COUNT
028300     MOVE CUR-CUSTOMER       TO WS-DET-CUSTOMER (WS-DET-IDX)
028400     MOVE CUR-TRUNK-GROUP    TO WS-DET-TRUNK-GROUP (WS-DET-IDX)
028500     MOVE CUR-COUNTRY        TO WS-DET-COUNTRY (WS-DET-IDX)
028600     MOVE CUR-VENDOR         TO WS-DET-VENDOR (WS-DET-IDX)
028700     MOVE CUR-REVENUE        TO WS-DET-REVENUE (WS-DET-IDX)
028800     MOVE CUR-COST           TO WS-DET-COST (WS-DET-IDX)
028900     MOVE CUR-PROFIT         TO WS-DET-PROFIT (WS-DET-IDX)
029000     ADD 1 TO WS-RETAINED-COUNT.
029100 2300-EXIT.
029200     EXIT.
029300
029400 2310-EXTRACT-ONE-DATA-COLUMN.
029500*        NOTHING LEFT ON THE LINE TO UNSTRING - LEAVES ANY
029600*        COLUMN PAST THE LAST COMMA AT ITS TABLE-INITIAL VALUE.
029700     IF WS-SCAN-POINTER GREATER THAN WS-MAX-LINE-LENGTH
029800         GO TO 2310-EXIT
029900     END-IF
030000     UNSTRING TRKEXT-RECORD DELIMITED BY ","
030100         INTO WS-DATA-COL-VALUE (WS-DATA-IDX)
030200         WITH POINTER WS-SCAN-POINTER
030300     MOVE WS-DATA-COL-VALUE (WS-DATA-IDX) TO WS-TRIM-WORK
030400*        LEADING SPACES AFTER A COMMA ARE A COMMON EXTRACT HABIT
030500*        ON THIS FEED - TRIMMED HERE SO "OPS", " OPS" AND "OPS "
030600*        ALL MATCH THE SAME SUPPRESSION TEST LATER.
030700     MOVE WS-TRIM-WORK       TO WS-DATA-COL-VALUE (WS-DATA-IDX)
030800     SET WS-DATA-COL-COUNT   TO WS-DATA-IDX.
030900 2310-EXIT.
031000     EXIT.
031100
031200*---------------------------------------------------------------*
031300*  2400-ACCUMULATE-GROUP-TOTALS - FINDS OR CREATES THE GROUP     *
031400*  FOR THIS ROW'S TRUNK GROUP / COUNTRY AND ADDS THE ROW'S       *
031500*  (POSSIBLY SUPPRESSED) AMOUNTS INTO IT.  ORDER OF FIRST        *
031600*  APPEARANCE IS KEPT - NO SORT (R9).                            *
031700*---------------------------------------------------------------*
031800
031900 2400-ACCUMULATE-GROUP-TOTALS.
032000*        CUR-GROUP-IDX COMES BACK SET TO THE SUBSCRIPT OF THE
032100*        MATCHING (OR NEWLY-ADDED) WS-GROUP-TABLE ENTRY - STAMPED
032200*        ONTO THE DETAIL ROW SO 3200-WRITE-DETAIL-LINE CAN LATER
032300*        TELL WHICH GROUP BLOCK THIS ROW BELONGS IN.
032400     PERFORM 9400-FIND-OR-ADD-GROUP THRU 9400-EXIT
032500     MOVE CUR-GROUP-IDX      TO WS-DET-GROUP-IDX (WS-DET-IDX).
032600 2400-EXIT.
032700     EXIT.
032800
032900*---------------------------------------------------------------*
033000* 3000-WRITE-GROUPED-REPORT - BATCH FLOW STEP 7.  WRITES THE     *
033100* HEADER, THEN WALKS WS-GROUP-TABLE OUTER (FIRST-ENCOUNTER       *
033200* ORDER, R9) SO EACH GROUP'S DETAIL ROWS, TOTALS LINE (R7/R10)   *
033300* AND SPACER ARE WRITTEN AS ONE CONTIGUOUS BLOCK - NOT BY        *
033400* WATCHING FOR A CHANGE IN THE NEXT ADJACENT DETAIL ROW.         *
033500*---------------------------------------------------------------*
033600
033700 3000-WRITE-GROUPED-REPORT.
033800     PERFORM 3100-WRITE-REPORT-HEADER
033900     PERFORM 3050-WRITE-ONE-GROUP THRU 3050-EXIT
034000         VARYING WS-GRP-IDX FROM 1 BY 1
034100         UNTIL WS-GRP-IDX GREATER THAN WS-GROUP-COUNT.
034200 3000-EXIT.
034300     EXIT.
034400
034500*---------------------------------------------------------------*
034600* 3050-WRITE-ONE-GROUP - FOR THE GROUP AT WS-GRP-IDX, SCANS      *
034700* WS-DETAIL-TABLE FOR EVERY ROW CARRYING THAT GROUP NUMBER AND   *
034800* WRITES IT (3200), THEN WRITES THE GROUP'S TOTALS LINE (3300)   *
034900* AND, UNLESS THIS IS THE LAST GROUP, FIVE SPACER ROWS (3400).   *
035000*---------------------------------------------------------------*
035100
035200 3050-WRITE-ONE-GROUP.
035300*        THE FULL WS-DETAIL-TABLE IS WALKED FOR EVERY GROUP -
035400*        3200 SKIPS ANY ROW WHOSE STAMPED GROUP SUBSCRIPT IS NOT
035500*        THIS ONE.  SLOWER THAN A SORTED PASS BUT KEEPS THE
035600*        FIRST-SEEN GROUP ORDER (R9) WITHOUT A SORT STEP.
035700     PERFORM 3200-WRITE-DETAIL-LINE THRU 3200-EXIT
035800         VARYING WS-DET-IDX FROM 1 BY 1
035900         UNTIL WS-DET-IDX GREATER THAN WS-DETAIL-ROW-COUNT
036000
036100     PERFORM 3300-WRITE-TOTALS-LINE
036200
036300*        NO SPACER AFTER THE LAST GROUP - THE REPORT ENDS ON ITS
036400*        OWN TOTALS LINE, NOT FIVE BLANK ROWS.
036500     IF WS-GRP-IDX NOT EQUAL WS-GROUP-COUNT
036600         PERFORM 3400-WRITE-SPACER-LINES
036700     END-IF.
036800 3050-EXIT.
036900     EXIT.
037000
037100 3100-WRITE-REPORT-HEADER.
037200     MOVE WS-REPORT-TITLE    TO TRKRPT-RECORD-ALT
037300     MOVE RPT-RAW-LINE       TO TRKRPT-RECORD
037400     WRITE TRKRPT-RECORD
037500     ADD 1 TO WS-OUTPUT-ROW-COUNT
037600
037700     MOVE WS-REPORT-HEADING-1 TO TRKRPT-RECORD-ALT
037800     MOVE RPT-RAW-LINE       TO TRKRPT-RECORD
037900     WRITE TRKRPT-RECORD
038000     ADD 1 TO WS-OUTPUT-ROW-COUNT.
038100 3100-EXIT.
038200     EXIT.
038300
038400*---------------------------------------------------------------*
038500* 3200-WRITE-DETAIL-LINE - SKIPS ANY ROW NOT IN THE CURRENT      *
038600* GROUP (WS-GRP-IDX, SET BY 3050), OTHERWISE WRITES IT WITH ITS  *
038700* COMPUTED PROFIT PERCENT APPENDED.                              *
038800*---------------------------------------------------------------*
038900
039000 3200-WRITE-DETAIL-LINE.
039100*        ROW BELONGS TO A DIFFERENT GROUP - SKIP IT, 3050 WILL
039200*        REACH IT AGAIN ON A LATER OUTER ITERATION.
039300     IF WS-DET-GROUP-IDX (WS-DET-IDX) NOT EQUAL WS-GRP-IDX
039400         GO TO 3200-EXIT
039500     END-IF
039600
039700     MOVE WS-DET-CUSTOMER (WS-DET-IDX)    TO RPT-CUSTOMER
039800     MOVE WS-DET-TRUNK-GROUP (WS-DET-IDX) TO RPT-TRUNK-GROUP
039900     MOVE WS-DET-COUNTRY (WS-DET-IDX)     TO RPT-COUNTRY
040000     MOVE WS-DET-VENDOR (WS-DET-IDX)      TO RPT-VENDOR
040100     MOVE WS-DET-REVENUE (WS-DET-IDX)     TO RPT-REVENUE
040200     MOVE WS-DET-COST (WS-DET-IDX)        TO RPT-COST
040300     MOVE WS-DET-PROFIT (WS-DET-IDX)      TO RPT-PROFIT
040400
040500     MOVE WS-DET-REVENUE (WS-DET-IDX)     TO PCT-REVENUE-IN
040600     MOVE WS-DET-PROFIT (WS-DET-IDX)      TO PCT-PROFIT-IN
040700     PERFORM 9500-COMPUTE-PROFIT-PERCENT
040800*        ZERO-REVENUE ROW REPORTS A ZERO PERCENT RATHER THAN
040900*        ABENDING ON A DIVIDE-BY-ZERO - SEE PLTRKGRP.CBL.
041000     MOVE PCT-RESULT-OUT     TO RPT-PROFIT-PCT
041100
041200     WRITE TRKRPT-RECORD
041300     ADD 1 TO WS-OUTPUT-ROW-COUNT.
041400 3200-EXIT.
041500     EXIT.
041600
041700*---------------------------------------------------------------*
041800* 3300-WRITE-TOTALS-LINE - ONE TOTALS ROW FOR THE GROUP AT       *
041900* WS-GRP-IDX.  ALL FOUR DESCRIPTIVE COLUMNS ARE LEFT BLANK ON    *
042000* THIS ROW KIND - CUSTOMER, TRUNK GROUP, COUNTRY AND VENDOR -    *
042100* NOT JUST VENDOR, PER THE OUTPUT RECORD LAYOUT.  EACH FIELD IS  *
042200* BLANKED INDIVIDUALLY SO THE COMMA FILLER DELIMITERS IN         *
042300* FDTRKRPT.CBL SURVIVE - A WHOLE-RECORD MOVE SPACES WOULD WIPE   *
042400* THOSE OUT TOO.                                      020819 LFJ *
042500*---------------------------------------------------------------*
042600
042700 3300-WRITE-TOTALS-LINE.
042800     MOVE SPACES             TO RPT-CUSTOMER
042900     MOVE SPACES             TO RPT-TRUNK-GROUP
043000     MOVE SPACES             TO RPT-COUNTRY
043100     MOVE SPACES             TO RPT-VENDOR
043200     MOVE WS-GRP-REVENUE (WS-GRP-IDX)     TO RPT-REVENUE
043300     MOVE WS-GRP-COST (WS-GRP-IDX)        TO RPT-COST
043400     MOVE WS-GRP-PROFIT (WS-GRP-IDX)      TO RPT-PROFIT
043500
043600     MOVE WS-GRP-REVENUE (WS-GRP-IDX)     TO PCT-REVENUE-IN
043700     MOVE WS-GRP-PROFIT (WS-GRP-IDX)      TO PCT-PROFIT-IN
043800     PERFORM 9500-COMPUTE-PROFIT-PERCENT
043900     MOVE PCT-RESULT-OUT     TO RPT-PROFIT-PCT
044000
044100     WRITE TRKRPT-RECORD
044200     ADD 1 TO WS-OUTPUT-ROW-COUNT.
044300 3300-EXIT.
044400     EXIT.
044500
044600 3400-WRITE-SPACER-LINES.
044700     PERFORM 3410-WRITE-ONE-SPACER-LINE
044800         VARYING WS-SPACER-LINE-IDX FROM 1 BY 1
044900         UNTIL WS-SPACER-LINE-IDX GREATER THAN 5.
045000 3400-EXIT.
045100     EXIT.
045200
045300 3410-WRITE-ONE-SPACER-LINE.
045400     MOVE SPACES             TO TRKRPT-RECORD
045500     WRITE TRKRPT-RECORD
045600     ADD 1 TO WS-OUTPUT-ROW-COUNT.
045700 3410-EXIT.
045800     EXIT.
045900
046000*---------------------------------------------------------------*
046100*  4000-DISPLAY-RUN-SUMMARY - BATCH FLOW STEP 8.  DISPLAYS THE   *
046200*  RUN-SUMMARY RECORD TO SYSOUT (RECORDS RETAINED, SUPPRESSED,   *
046300*  GROUPS WRITTEN AND TOTAL OUTPUT ROWS).                        *
046400*---------------------------------------------------------------*
046500
046600 4000-DISPLAY-RUN-SUMMARY.
046700     MOVE WS-RETAINED-COUNT  TO WS-RUN-RETAINED
046800     MOVE WS-SUPPRESSED-COUNT TO WS-RUN-SUPPRESSED
046900     MOVE WS-GROUP-COUNT     TO WS-RUN-GROUPS
047000     MOVE WS-OUTPUT-ROW-COUNT TO WS-RUN-OUTPUT-ROWS
047100     DISPLAY "TRUNK-REVENUE-REPORT RUN SUMMARY"
047200     DISPLAY WS-RUN-SUMMARY.
047300*        RUN SUMMARY GOES TO SYSOUT ONLY - THIS SHOP HAS NO
047400*        SEPARATE CONTROL-REPORT FILE FOR THIS PROGRAM.
047500 4000-EXIT.
047600     EXIT.
047700
047800*---------------------------------------------------------------*
047900*  8100-ABEND-MISSING-FIELDS - R1.  NAMES EVERY REQUIRED COLUMN  *
048000*  ABSENT FROM THE HEADER LINE AND STOPS THE RUN WITHOUT         *
048100*  WRITING ANY REPORT OUTPUT.                                    *
048200*---------------------------------------------------------------*
048300
048400 8100-ABEND-MISSING-FIELDS.
048500     DISPLAY "TRUNK-REVENUE-REPORT - ABEND - REQUIRED FIELD(S) "
048600     DISPLAY "MISSING FROM EXTRACT HEADER: " WS-MISSING-FIELD-LIST
048700     CLOSE TRKEXT-FILE
048800     CLOSE TRKRPT-FILE
048900     MOVE 16                 TO RETURN-CODE
049000*        RETURN-CODE 16 - OPERATIONS RERUNS AFTER THE EXTRACT
049100*        HEADER IS CORRECTED, NO PARTIAL REPORT IS LEFT BEHIND.
049200     STOP RUN.
049300
049400*---------------------------------------------------------------*
049500*  8200-ABEND-NO-RECORDS-RETAINED - THE EXTRACT HAD NO DETAIL    *
049600*  LINES (OR HAD ONLY A HEADER) SO THERE IS NOTHING TO REPORT.   *
049700*---------------------------------------------------------------*
049800
049900 8200-ABEND-NO-RECORDS-RETAINED.
050000     DISPLAY "TRUNK-REVENUE-REPORT - ABEND - NO DETAIL RECORDS "
050100     DISPLAY "WERE RETAINED FROM THE CALL-DETAIL EXTRACT"
050200     CLOSE TRKEXT-FILE
050300     CLOSE TRKRPT-FILE
050400     MOVE 20                 TO RETURN-CODE
050500*        RETURN-CODE 20 - DISTINCT FROM THE MISSING-HEADER ABEND
050600*        ABOVE SO OPERATIONS CAN TELL THE TWO CASES APART.
050700     STOP RUN.
050800
050900     COPY "PLTRKPRS.CBL".
051000     COPY "PLTRKGRP.CBL".
