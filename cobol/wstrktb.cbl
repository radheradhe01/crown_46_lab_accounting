000100*---------------------------------------------------------------*
000110*  wstrktb.cbl                                                  *
000120*  WORKING-STORAGE TO BE COPY'D INTO PLTRKPRS.CBL AND           *
000130*  PLTRKGRP.CBL (TRUNK-GROUP REVENUE REPORT)                    *
000140*---------------------------------------------------------------*
000150*  CHANGE LOG                                                   *
000160*  YYMMDD PGMR INIT  DESCRIPTION                TICKET          *
000170*  ------ ---------- ------------------------   -------         *
000180*  880614 RBH        ORIGINAL WORKING-STORAGE    AR-0114        *
000190*  930227 LFJ        ADDED DETAIL/GROUP TABLES   AR-0388        *
000200*                   FOR IN-MEMORY GROUPING -                    *
000210*                   ORDER OF FIRST APPEARANCE                   *
000220*                   MUST BE KEPT, NO SORT USED                  *
000230*  990112 LFJ        Y2K - RUN-SUMMARY COUNTERS  AR-0501        *
000240*                   WIDENED TO 4-DIGIT-SAFE                     *
000250*                   COMP FIELDS                                 *
000260*  020819 LFJ        DROPPED W-END-OF-GROUP -    AR-0649        *
000270*                   REPORT WRITE-UP NO LONGER                   *
000280*                   DETECTS GROUP END BY                        *
000290*                   ADJACENCY                                   *
000300*  020822 LFJ        DENSITY PASS - NO LOGIC     AR-0652        *
000310*                   CHANGED, EXPLANATORY NOTES                  *
000320*                   ADDED SO THE NEXT PROGRAMMER                *
000330*                   DOES NOT HAVE TO RE-DERIVE                  *
000340*                   WHY EACH AREA IS SHAPED AS                  *
000350*                   IT IS                                       *
000360*---------------------------------------------------------------*
000370
000380*---------------------------------------------------------------*
000390*  FILE STATUS CODES (SLTRKEXT.CBL / SLTRKRPT.CBL)              *
000400*  STANDARD TWO-BYTE FILE STATUS RECEIVING FIELDS - "00" MEANS  *
000410*  THE LAST I/O ON THAT FILE WORKED, "10" IS END OF FILE ON     *
000420*  READ.  NOT DISPLAYED ANYWHERE TODAY BUT KEPT SO A FUTURE     *
000430*  ABEND PARAGRAPH CAN SHOW THEM WITHOUT A DATA DIVISION        *
000440*  CHANGE - SAME HABIT AS THE REST OF THE SHOP'S FILE-          *
000450*  HANDLING COPYBOOKS.                                          *
000460*---------------------------------------------------------------*
000470
000480     77  WS-TRKEXT-STATUS               PIC X(02).
000490     77  WS-TRKRPT-STATUS               PIC X(02).
000500
000510*---------------------------------------------------------------*
000520*  CONTROL SWITCHES                                             *
000530*  ONE-BYTE "N"/"Y" SWITCHES WITH AN 88-LEVEL CONDITION NAME    *
000540*  EACH - THE SHOP'S USUAL WAY OF TESTING A FLAG WITHOUT        *
000550*  SPELLING OUT "EQUAL 'Y'" AT EVERY IF.                        *
000560*---------------------------------------------------------------*
000570
000580     01  W-END-OF-EXTRACT               PIC X VALUE "N".
000590*        SET BY 2100-READ-TRKEXT-RECORD'S AT END CLAUSE - DRIVES
000600*        THE PERFORM ... UNTIL END-OF-EXTRACT LOOP IN THE MAINLINE.
000610         88  END-OF-EXTRACT              VALUE "Y".
000620
000630     01  W-HEADER-COMPLETE              PIC X VALUE "N".
000640*        FLIPPED TO "Y" ONCE 1000-VALIDATE-HEADER HAS RESOLVED
000650*        ALL SEVEN REQUIRED COLUMN POSITIONS (R1) - NOT RE-TESTED
000660*        AFTER THAT, THE HEADER LINE IS READ EXACTLY ONCE A RUN.
000670         88  HEADER-IS-COMPLETE          VALUE "Y".
000680
000690     01  W-GROUP-FOUND                  PIC X VALUE "N".
000700*        SET BY 9410-TEST-ONE-GROUP-ENTRY WHEN THE CURRENT
000710*        ROW'S TRUNK GROUP / COUNTRY PAIR ALREADY HAS AN ENTRY
000720*        IN WS-GROUP-TABLE - TOLD APART FROM A BRAND-NEW GROUP.
000730         88  GROUP-WAS-FOUND             VALUE "Y".
000740
000750     01  W-ROW-RETAINED                 PIC X VALUE "N".
000760*        SET "Y" BY 2300-FILTER-RECORD ONLY WHEN A ROW SURVIVES
000770*        THE R2 BLANK-FIELD FILTER AND THE DETAIL-TABLE CAPACITY
000780*        GUARD - 2000-READ-AND-BUILD-TABLES TESTS THIS TO DECIDE
000790*        WHETHER TO ACCUMULATE THE ROW INTO ITS GROUP.
000800         88  ROW-WAS-RETAINED           VALUE "Y".
000810
000820     77  WS-SPACER-LINE-IDX             PIC 9(01) COMP VALUE ZERO.
000830*        COUNTS OUT THE FIVE BLANK ROWS 3400-WRITE-SPACER-LINES
000840*        WRITES BETWEEN GROUPS (R10) - ONE DIGIT IS PLENTY, FIVE
000850*        NEVER BECOMES FIFTEEN.
000860
000870*---------------------------------------------------------------*
000880*  SIZE LIMITS FOR THE IN-MEMORY TABLES                         *
000890*  THESE CAPS EXIST BECAUSE THE TABLES BELOW ARE FIXED OCCURS   *
000900*  CLAUSES, NOT DYNAMIC STORAGE - A REAL EXTRACT THAT EXCEEDS   *
000910*  THEM SIMPLY STOPS GAINING NEW DETAIL ROWS OR GROUPS RATHER   *
000920*  THAN OVERRUNNING THE TABLE (SEE THE GUARDS IN 2300-FILTER-   *
000930*  RECORD AND 9400-FIND-OR-ADD-GROUP).  SIZED GENEROUSLY        *
000940*  AGAINST THE BUSIEST DAY'S EXTRACT ON FILE WHEN SET.          *
000950*---------------------------------------------------------------*
000960
000970     77  WS-MAX-DETAIL-ROWS             PIC 9(04) COMP VALUE 2000.
000980     77  WS-MAX-GROUP-ROWS              PIC 9(03) COMP VALUE 200.
000990*        200 DISTINCT TRUNK-GROUP/COUNTRY PAIRS IS WELL ABOVE
001000*        WHAT CARRIER SERVICES HAS EVER RUN THROUGH THIS JOB
001010*        IN ONE DAY.
001020     77  WS-MAX-HEADER-COLS             PIC 9(02) COMP VALUE 25.
001030     77  WS-MAX-LINE-LENGTH             PIC 9(04) COMP VALUE 2000.
001040*        UPPER BOUND ON HOW FAR THE COLUMN-SCAN POINTER (BELOW)
001050*        IS ALLOWED TO WALK A SINGLE HEADER OR DETAIL LINE.
001060     77  WS-SCAN-POINTER                PIC 9(04) COMP VALUE 1.
001070*        SHARED BY PLTRKPRS.CBL'S HEADER-COLUMN SCAN AND THE
001080*        MAIN PROGRAM'S DATA-COLUMN SCAN - ALWAYS RESET TO 1
001090*        BEFORE EACH NEW LINE IS TOKENIZED.
001100     77  WS-GRP-MATCH-IDX               PIC 9(03) COMP VALUE ZERO.
001110*        REMEMBERS THE SUBSCRIPT AT THE INSTANT 9410-TEST-ONE-
001120*        GROUP-ENTRY FINDS A MATCH - SEE THE NOTE IN PLTRKGRP.CBL
001130*        ABOUT WHY WS-GRP-IDX ITSELF CANNOT BE TRUSTED RIGHT
001140*        AFTER THE LOOP.
001150     01  WS-TRIM-WORK                   PIC X(80) VALUE SPACES.
001160*        SCRATCH COPY OF WHATEVER TOKEN 9900-STRIP-LEADING-
001170*        SPACES IS ASKED TO TRIM - 80 BYTES COVERS THE WIDEST
001180*        FIELD THIS JOB TOKENIZES (THE 80-BYTE WS-DATA-COL-
001190*        VALUE BELOW).
001200
001210*---------------------------------------------------------------*
001220*  CASE-CONVERSION LITERALS (SAME HABIT AS VENDOR-MAINTENANCE)  *
001230*  INSPECT ... CONVERTING NEEDS A "FROM" AND "TO" ALPHABET OF   *
001240*  EQUAL LENGTH - THESE TWO LITERALS ARE THAT ALPHABET, LIFTED  *
001250*  FROM THE SAME IDIOM VENDOR-MAINTENANCE USES FOR NAME         *
001260*  LOOKUPS.  ONLY CONSUMER TODAY IS 9300-APPLY-COST-            *
001270*  SUPPRESSION'S VENDOR UPPER-CASING (R5).                      *
001280*---------------------------------------------------------------*
001290
001300     01  LOWER-ALPHA    PIC X(26)
001310                    VALUE "abcdefghijklmnopqrstuvwxyz".
001320     01  UPPER-ALPHA    PIC X(26)
001330                    VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001340
001350*---------------------------------------------------------------*
001360*  HEADER COLUMN-NAME TABLE (BUILT FROM THE FIRST LINE)         *
001370*  ONE ENTRY PER COLUMN NAME ON THE EXTRACT'S HEADER LINE, IN   *
001380*  THE ORDER THEY APPEAR ON THE EXTRACT - NOT IN THE ORDER THE  *
001390*  SEVEN REQUIRED FIELDS ARE LISTED IN SPEC.  9100-SCAN-HEADER- *
001400*  COLUMNS (PLTRKPRS.CBL) WALKS THIS TABLE TO RESOLVE WS-REQ-   *
001410*  COLUMN-INDEX BELOW FOR EACH REQUIRED FIELD NAME.             *
001420*---------------------------------------------------------------*
001430
001440     01  WS-HEADER-LINE-COLUMNS.
001450         05  WS-HDR-COL-ENTRY OCCURS 25 TIMES
001460                              INDEXED BY WS-HDR-IDX.
001470             10  WS-HDR-COL-NAME        PIC X(40).
001480             10  FILLER                 PIC X(02).
001490     77  WS-HDR-COL-COUNT               PIC 9(02) COMP VALUE ZERO.
001500
001510*---------------------------------------------------------------*
001520*  DATA-LINE COLUMN TABLE (REBUILT FOR EVERY DETAIL LINE)       *
001530*  SAME SHAPE AS THE HEADER TABLE ABOVE BUT HOLDS ONE DETAIL    *
001540*  LINE'S TOKENS AT A TIME - 2310-EXTRACT-ONE-DATA-COLUMN       *
001550*  REFILLS IT FOR EVERY ROW, SO NOTHING HERE SURVIVES PAST ONE  *
001560*  CALL TO 2300-FILTER-RECORD.                                  *
001570*---------------------------------------------------------------*
001580
001590     01  WS-DATA-LINE-COLUMNS.
001600         05  WS-DATA-COL-ENTRY OCCURS 25 TIMES
001610                              INDEXED BY WS-DATA-IDX.
001620             10  WS-DATA-COL-VALUE      PIC X(80).
001630             10  FILLER                 PIC X(02).
001640     77  WS-DATA-COL-COUNT              PIC 9(02) COMP VALUE ZERO.
001650
001660*---------------------------------------------------------------*
001670*  REQUIRED-FIELD NAME TABLE (CLASSIC LITERAL/REDEFINES TABLE)  *
001680*  THE SEVEN NAMES R1 REQUIRES, LAID OUT AS ONE LONG LITERAL AND*
001690*  REDEFINED AS A 7-OCCURS TABLE - THE SHOP'S USUAL WAY OF      *
001700*  HARD-CODING A SMALL LOOKUP LIST WITHOUT A SEPARATE VALUE     *
001710*  CLAUSE PER TABLE ENTRY.  ORDER HERE MATCHES THE ORDER R1'S   *
001720*  ABEND MESSAGE LISTS MISSING FIELDS IN.                       *
001730*---------------------------------------------------------------*
001740
001750     01  WS-REQUIRED-FIELD-NAMES-LIT.
001760         05  FILLER  PIC X(23) VALUE "CUSTOMER RELATIONSHIPS".
001770         05  FILLER  PIC X(23) VALUE "TRUNK GROUP".
001780         05  FILLER  PIC X(23) VALUE "COUNTRY DESTINATION".
001790         05  FILLER  PIC X(23) VALUE "VENDOR".
001800         05  FILLER  PIC X(23) VALUE "REVENUE".
001810         05  FILLER  PIC X(23) VALUE "COST".
001820         05  FILLER  PIC X(23) VALUE "PROFIT".
001830
001840     01  WS-REQUIRED-FIELD-TABLE REDEFINES
001850                              WS-REQUIRED-FIELD-NAMES-LIT.
001860         05  WS-REQ-FIELD-NAME OCCURS 7 TIMES PIC X(23).
001870
001880*---------------------------------------------------------------*
001890*  RESOLVED COLUMN POSITION FOR EACH REQUIRED FIELD             *
001900*  PARALLEL TABLE TO WS-REQUIRED-FIELD-TABLE ABOVE - ENTRY N    *
001910*  HERE HOLDS WHERE REQUIRED FIELD N LANDED ON THIS EXTRACT'S   *
001920*  HEADER LINE, FILLED IN ONCE BY 9100-SCAN-HEADER-COLUMNS AND  *
001930*  THEN READ ON EVERY DETAIL LINE BY 2300-FILTER-RECORD TO PULL *
001940*  THE RIGHT TOKEN OUT OF WS-DATA-COL-VALUE REGARDLESS OF       *
001950*  COLUMN ORDER ON THE EXTRACT.                                 *
001960*---------------------------------------------------------------*
001970
001980     01  WS-REQUIRED-FIELD-STATUS.
001990         05  WS-REQ-STATUS-ENTRY OCCURS 7 TIMES
002000                              INDEXED BY WS-REQ-IDX.
002010             10  WS-REQ-COLUMN-INDEX    PIC 9(02) COMP VALUE ZERO.
002020             10  WS-REQ-FOUND-SW        PIC X VALUE "N".
002030                 88  WS-REQ-FOUND               VALUE "Y".
002040             10  FILLER                 PIC X(02).
002050
002060     77  WS-MISSING-FIELD-COUNT          PIC 9(02) COMP VALUE ZERO.
002070     01  WS-MISSING-FIELD-LIST            PIC X(160) VALUE SPACES.
002080*        BUILT BY 9100-SCAN-HEADER-COLUMNS AS A SPACE-SEPARATED
002090*        LIST OF REQUIRED-FIELD NAMES NOT FOUND ON THE HEADER
002100*        LINE - DISPLAYED VERBATIM BY 8100-ABEND-MISSING-FIELDS
002110*        (R1).
002120
002130*---------------------------------------------------------------*
002140*  RETAINED-DETAIL TABLE (POST-FILTER, POST-SUPPRESSION)        *
002150*  ONE ENTRY PER ROW THAT SURVIVED 2300-FILTER-RECORD - BUILT   *
002160*  IN INPUT (NOT GROUP) ORDER, BUT EACH ENTRY CARRIES ITS OWN   *
002170*  GROUP NUMBER (WS-DET-GROUP-IDX) SO 3050-WRITE-ONE-GROUP CAN  *
002180*  PULL OUT JUST ONE GROUP'S ROWS WITHOUT NEEDING THEM          *
002190*  PHYSICALLY ADJACENT IN THE TABLE.            020819 LFJ      *
002200*---------------------------------------------------------------*
002210
002220     01  WS-DETAIL-TABLE.
002230         05  WS-DETAIL-ENTRY OCCURS 2000 TIMES
002240                              INDEXED BY WS-DET-IDX.
002250             10  WS-DET-CUSTOMER        PIC X(30).
002260             10  WS-DET-TRUNK-GROUP     PIC X(20).
002270             10  WS-DET-COUNTRY         PIC X(30).
002280             10  WS-DET-VENDOR          PIC X(20).
002290             10  WS-DET-AMOUNTS.
002300                 15  WS-DET-REVENUE     PIC S9(09)V99.
002310                 15  WS-DET-COST        PIC S9(09)V99.
002320                 15  WS-DET-PROFIT      PIC S9(09)V99.
002330*                ALL THREE HELD 2 DECIMALS, POST-COERCION (R4)
002340*                AND POST-SUPPRESSION (R5) - READY TO WRITE AS-IS.
002350             10  WS-DET-AMOUNTS-ALT REDEFINES WS-DET-AMOUNTS
002360                                    PIC X(33).
002370*                ALPHANUMERIC VIEW OF THE THREE AMOUNTS - USED
002380*                ONLY WHEN A DUMP PARAGRAPH NEEDS TO DISPLAY THE
002390*                RAW BYTES OF A ROW THAT FAILED TO REPORT
002400*                CORRECTLY; NOT EXERCISED IN NORMAL PROCESSING.
002410             10  WS-DET-GROUP-IDX       PIC 9(03) COMP.
002420*                SUBSCRIPT INTO WS-GROUP-TABLE BELOW - SET ONCE
002430*                BY 2400-ACCUMULATE-GROUP-TOTALS AND NEVER
002440*                CHANGED AFTERWARD.
002450             10  FILLER                 PIC X(05).
002460
002470     77  WS-DETAIL-ROW-COUNT             PIC 9(04) COMP VALUE ZERO.
002480
002490*---------------------------------------------------------------*
002500*  CURRENT-RECORD WORK AREA (ONE RETAINED ROW BEING BUILT)      *
002510*  HOLDS THE ROW 2300-FILTER-RECORD IS CURRENTLY TOKENIZING,    *
002520*  AMOUNT-COERCING AND SUPPRESSION-TESTING, BEFORE IT IS EITHER *
002530*  COPIED INTO WS-DETAIL-TABLE (ROW RETAINED) OR DROPPED (ROW   *
002540*  FILTERED) - NOT AN ARRAY, THERE IS ONLY EVER ONE "CURRENT"   *
002550*  ROW.                                                         *
002560*---------------------------------------------------------------*
002570
002580     01  CUR-CUSTOMER                     PIC X(30) VALUE SPACES.
002590     01  CUR-TRUNK-GROUP                  PIC X(20) VALUE SPACES.
002600     01  CUR-COUNTRY                      PIC X(30) VALUE SPACES.
002610     01  CUR-VENDOR                       PIC X(20) VALUE SPACES.
002620     01  CUR-REVENUE                      PIC S9(09)V99 VALUE ZERO.
002630     01  CUR-COST                         PIC S9(09)V99 VALUE ZERO.
002640     01  CUR-PROFIT                       PIC S9(09)V99 VALUE ZERO.
002650     77  CUR-GROUP-IDX                    PIC 9(03) COMP VALUE ZERO.
002660*        SET BY 9400-FIND-OR-ADD-GROUP, THEN COPIED INTO WS-DET-
002670*        GROUP-IDX (WS-DET-IDX) BY 2400-ACCUMULATE-GROUP-TOTALS.
002680
002690*---------------------------------------------------------------*
002700*  COST-SUPPRESSION SCRATCH AREA (PLTRKGRP.CBL 9300-APPLY)      *
002710*  SUP-VENDOR-UPPER HOLDS THE CURRENT ROW'S VENDOR NAME AFTER   *
002720*  INSPECT ... CONVERTING HAS UPPER-CASED IT - THE SUBSTRING    *
002730*  TEST FOR "OPS"/"IVG"/"PROXY 2" (R5) MUST BE CASE-            *
002740*  INSENSITIVE AND THIS IS HOW THAT IS MET WITHOUT AN           *
002750*  INTRINSIC FUNCTION.                                          *
002760*---------------------------------------------------------------*
002770
002780     01  SUP-VENDOR-UPPER                 PIC X(20) VALUE SPACES.
002790     77  SUP-MATCH-COUNT                  PIC 9(02) COMP VALUE ZERO.
002800*        TALLY FROM THE THREE-LITERAL INSPECT - GREATER THAN
002810*        ZERO MEANS AT LEAST ONE OF THE THREE SUBSTRINGS WAS
002820*        FOUND.
002830
002840*---------------------------------------------------------------*
002850*  GROUP ACCUMULATOR TABLE (FIRST-ENCOUNTER ORDER, NO SORT)     *
002860*  ONE ENTRY PER DISTINCT TRUNK GROUP / COUNTRY DESTINATION     *
002870*  PAIR, APPENDED THE FIRST TIME THAT PAIR IS SEEN (R9) - THIS  *
002880*  IS WHAT LETS THE REPORT COME OUT IN FIRST-ENCOUNTER ORDER    *
002890*  WITHOUT A SORT PARAGRAPH, THE CHANGE LFJ MADE ON AR-0388.    *
002900*---------------------------------------------------------------*
002910
002920     01  WS-GROUP-TABLE.
002930         05  WS-GROUP-ENTRY OCCURS 200 TIMES
002940                              INDEXED BY WS-GRP-IDX.
002950             10  WS-GRP-TRUNK-GROUP     PIC X(20).
002960             10  WS-GRP-COUNTRY         PIC X(30).
002970             10  WS-GRP-TOTALS.
002980                 15  WS-GRP-REVENUE     PIC S9(11)V99.
002990                 15  WS-GRP-COST        PIC S9(11)V99.
003000                 15  WS-GRP-PROFIT      PIC S9(11)V99.
003010*                WIDER THAN WS-DET-REVENUE ET AL ABOVE - THESE
003020*                ARE RUNNING SUMS ACROSS UP TO 2000 DETAIL ROWS,
003030*                NOT ONE ROW'S AMOUNT, SO THE EXTRA INTEGER
003040*                DIGITS GUARD AGAINST OVERFLOW ON A BUSY GROUP
003050*                (R7).
003060             10  WS-GRP-TOTALS-ALT REDEFINES WS-GRP-TOTALS
003070                                   PIC X(39).
003080*                SAME ALPHANUMERIC-DUMP-VIEW HABIT AS WS-DET-
003090*                AMOUNTS-ALT ABOVE, SIZED FOR THE WIDER GROUP
003100*                TOTALS.
003110             10  FILLER                 PIC X(05).
003120
003130     77  WS-GROUP-COUNT                   PIC 9(05) COMP VALUE ZERO.
003140
003150*---------------------------------------------------------------*
003160*  AMOUNT-COERCION SCRATCH AREA (PLTRKPRS.CBL 9200-COERCE)      *
003170*  9200-COERCE-AMOUNT BREAKS ONE RAW TOKEN DOWN INTO SIGN,      *
003180*  INTEGER PORTION AND DECIMAL PORTION HERE BEFORE REBUILDING   *
003190*  IT AS A SIGNED NUMERIC RESULT (R4) - EVERY FIELD BELOW IS    *
003200*  RESET FOR EACH TOKEN COERCED, NONE OF IT SURVIVES BETWEEN    *
003210*  CALLS.                                                       *
003220*---------------------------------------------------------------*
003230
003240     01  AMT-RAW-TOKEN                   PIC X(18) VALUE SPACES.
003250     01  AMT-SIGN-SW                      PIC X VALUE "N".
003260         88  AMT-IS-NEGATIVE              VALUE "Y".
003270     01  AMT-INT-TOKEN                    PIC X(12) VALUE SPACES.
003280     01  AMT-DEC-TOKEN                    PIC X(04) VALUE SPACES.
003290     01  AMT-DEC-2                        PIC X(02) VALUE "00".
003300*        DEFAULT DECIMAL PORTION WHEN THE RAW TOKEN CARRIES NO
003310*        DECIMAL POINT AT ALL - KEEPS THE RESULT A CLEAN 2DP
003320*        AMOUNT.
003330     01  AMT-INT-NUM                      PIC 9(09) VALUE ZERO.
003340     01  AMT-DEC-NUM                      PIC 9(02) VALUE ZERO.
003350     77  AMT-BAD-CHAR-COUNT               PIC 9(02) COMP VALUE ZERO.
003360*        NON-NUMERIC CHARACTER TALLY - GREATER THAN ZERO MEANS
003370*        THE TOKEN IS UNPARSEABLE AND 9200-COERCE-AMOUNT
003380*        DEFAULTS TO ZERO PER R4 RATHER THAN ABENDING.
003390     77  AMT-SCAN-IDX                     PIC 9(02) COMP VALUE ZERO.
003400     01  AMT-COERCED-RESULT               PIC S9(09)V99 VALUE ZERO.
003410
003420*---------------------------------------------------------------*
003430*  PROFIT-PERCENT SCRATCH AREA (PLTRKGRP.CBL 9500-COMPUTE)      *
003440*  ONE SHARED IN/OUT AREA FOR 9500-COMPUTE-PROFIT-PERCENT - USED*
003450*  BOTH FOR A DETAIL ROW'S PERCENT (R6) AND A GROUP'S TOTALS-   *
003460*  ROW PERCENT (R8), NEVER AT THE SAME TIME SO ONE COPY IS      *
003470*  ENOUGH.                                                      *
003480*---------------------------------------------------------------*
003490
003500     01  PCT-REVENUE-IN                   PIC S9(11)V99 VALUE ZERO.
003510     01  PCT-PROFIT-IN                     PIC S9(11)V99 VALUE ZERO.
003520     01  PCT-RESULT-OUT                    PIC S9(03)V99 VALUE ZERO.
003530
003540*---------------------------------------------------------------*
003550*  RUN-SUMMARY COUNTERS (BATCH FLOW STEP 8)                     *
003560*  THE FOUR WORKING COUNTERS THE MAINLINE BUMPS AS THE RUN      *
003570*  PROGRESSES - MOVED INTO THE DISPLAY-ONLY RECORD BELOW BY     *
003580*  4000-DISPLAY-RUN-SUMMARY AT END OF JOB.                      *
003590*---------------------------------------------------------------*
003600
003610     77  WS-RETAINED-COUNT                PIC 9(07) COMP VALUE ZERO.
003620     77  WS-SUPPRESSED-COUNT              PIC 9(07) COMP VALUE ZERO.
003630*        BUMPED ONLY BY 9300-APPLY-COST-SUPPRESSION ON AN
003640*        ACTUAL OPS/IVG/PROXY 2 HIT (R5) - THIS IS THE SPEC'S
003650*        "RECALCULATED-VENDOR COUNT".
003655*        (WS-GROUP-COUNT ITSELF IS DECLARED ONCE, UP WITH
003657*        WS-GROUP-TABLE ABOVE - ALSO READ HERE AT END OF JOB.)
003670     77  WS-OUTPUT-ROW-COUNT              PIC 9(07) COMP VALUE ZERO.
003680*        EVERY WRITE TRKRPT-RECORD IN THE PROGRAM BUMPS THIS -
003690*        HEADER LINES, DETAIL ROWS, TOTALS ROWS AND SPACER
003700*        ROWS ALIKE.
003710
003720*---------------------------------------------------------------*
003730*  RUN-SUMMARY DISPLAY RECORD (DISPLAY / SYSOUT ONLY)           *
003740*  UNEDITED ZONED-DECIMAL VIEW OF THE FOUR COUNTERS ABOVE,      *
003750*  MOVED IN BY 4000-DISPLAY-RUN-SUMMARY IMMEDIATELY BEFORE THE  *
003760*  DISPLAY STATEMENT - NOT A FILE RECORD, SYSOUT ONLY.          *
003770*---------------------------------------------------------------*
003780
003790     01  WS-RUN-SUMMARY.
003800         05  WS-RUN-RETAINED               PIC 9(07).
003810         05  WS-RUN-SUPPRESSED              PIC 9(07).
003820         05  WS-RUN-GROUPS                  PIC 9(05).
003830         05  WS-RUN-OUTPUT-ROWS              PIC 9(07).
003840         05  FILLER                          PIC X(10) VALUE SPACES.
003850
