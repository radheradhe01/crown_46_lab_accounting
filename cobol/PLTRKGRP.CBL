000100*---------------------------------------------------------------*
000200*  PLTRKGRP.CBL                                                  *
000300*  PROCEDURE LIBRARY - COST SUPPRESSION, IN-MEMORY GROUPING      *
000400*  (NO SORT - FIRST-ENCOUNTER ORDER MUST BE KEPT) AND PROFIT     *
000500*  PERCENT COMPUTATION FOR THE TRUNK REVENUE REPORT.             *
000600*  COPY'D INTO THE PROCEDURE DIVISION OF TRUNK-REVENUE-REPORT.   *
000700*---------------------------------------------------------------*
000800*  CHANGE LOG                                                    *
000900*  YYMMDD PGMR INIT  DESCRIPTION                        TICKET   *
001000*  ------ ---------- ------------------------------     ------- *
001100*  880614 RBH        ORIGINAL PARAGRAPHS (VENDOR GROUP     AR-0114 *
001200*                    ACCUMULATION, LIFTED FROM                AR-0114 *
001300*                    DEDUCTIBLES-REPORT)                        AR-0114 *
001400*  930227 LFJ        REPLACED SORT-BASED GROUPING WITH AN     AR-0388 *
001500*                    IN-MEMORY TABLE SEARCH - CARRIER'S       AR-0388 *
001600*                    REPORT MUST SHOW GROUPS IN THE ORDER     AR-0388 *
001700*                    THEY FIRST APPEAR ON THE EXTRACT, NOT    AR-0388 *
001800*                    SORTED ORDER                              AR-0388 *
001900*  990112 LFJ        Y2K REVIEW - NO DATE FIELDS TOUCHED,     AR-0501 *
002000*                    NO CHANGES REQUIRED                      AR-0501 *
002100*---------------------------------------------------------------*
002200
002300*---------------------------------------------------------------*
002400*    R5 - COST SUPPRESSION.  IF THE VENDOR NAME CONTAINS THE     *
002500*    LITERAL "OPS", "IVG", OR "PROXY 2" ANYWHERE, CASE-          *
002600*    INSENSITIVE (E.G. "TROPSTAR" MATCHES BECAUSE IT CONTAINS    *
002650*    "OPS"), THE COST AND PROFIT ON THAT ROW ARE FORCED TO ZERO  *
002680*    BEFORE THE ROW IS EITHER RETAINED OR ACCUMULATED INTO A     *
002690*    GROUP.  WS-SUPPRESSED-COUNT IS BUMPED ON EACH ROW HIT BY    *
002695*    THIS RULE FOR THE END-OF-JOB RUN SUMMARY.      020814 LFJ   *
002900*---------------------------------------------------------------*
003000
003100 9300-APPLY-COST-SUPPRESSION.
003200     MOVE CUR-VENDOR          TO SUP-VENDOR-UPPER
003300     INSPECT SUP-VENDOR-UPPER CONVERTING LOWER-ALPHA TO UPPER-ALPHA
003400     MOVE ZERO                TO SUP-MATCH-COUNT
003500     INSPECT SUP-VENDOR-UPPER TALLYING SUP-MATCH-COUNT
003600         FOR ALL "OPS"
003620         FOR ALL "IVG"
003640         FOR ALL "PROXY 2"
003700     IF SUP-MATCH-COUNT GREATER THAN ZERO
003800         MOVE ZERO            TO CUR-COST
003900         MOVE CUR-REVENUE     TO CUR-PROFIT
003950         ADD 1 TO WS-SUPPRESSED-COUNT
004000     END-IF.
004100 9300-EXIT.
004200     EXIT.
004300
004400*---------------------------------------------------------------*
004500*    R9 - GROUPS ARE KEPT BY TRUNK GROUP + COUNTRY DESTINATION   *
004600*    AND MUST APPEAR ON THE REPORT IN THE ORDER THE COMBINATION  *
004700*    FIRST APPEARS ON THE EXTRACT.  A PLAIN TABLE SEARCH (NOT    *
004800*    A SORT) IS HOW THIS SHOP PRESERVES THAT ORDER - SEE THE     *
004900*    930227 CHANGE ABOVE.                                       *
005000*---------------------------------------------------------------*
005100
005200 9400-FIND-OR-ADD-GROUP.
005300     MOVE "N"                 TO W-GROUP-FOUND
005400     MOVE ZERO                TO WS-GRP-MATCH-IDX
005500     IF WS-GROUP-COUNT GREATER THAN ZERO
005600         PERFORM 9410-TEST-ONE-GROUP-ENTRY
005700             VARYING WS-GRP-IDX FROM 1 BY 1
005800             UNTIL WS-GRP-IDX GREATER THAN WS-GROUP-COUNT
005900                 OR GROUP-WAS-FOUND
006000     END-IF
006100     IF GROUP-WAS-FOUND
006200         SET WS-GRP-IDX       TO WS-GRP-MATCH-IDX
006210     ELSE
006220         IF WS-GROUP-COUNT NOT LESS THAN WS-MAX-GROUP-ROWS
006230             MOVE ZERO        TO CUR-GROUP-IDX
006240             GO TO 9400-EXIT
006250         END-IF
006400         ADD 1 TO WS-GROUP-COUNT
006500         SET WS-GRP-IDX       TO WS-GROUP-COUNT
006600         MOVE CUR-TRUNK-GROUP TO WS-GRP-TRUNK-GROUP (WS-GRP-IDX)
006700         MOVE CUR-COUNTRY     TO WS-GRP-COUNTRY (WS-GRP-IDX)
006800         MOVE ZERO            TO WS-GRP-REVENUE (WS-GRP-IDX)
006900                                  WS-GRP-COST (WS-GRP-IDX)
007000                                  WS-GRP-PROFIT (WS-GRP-IDX)
007100     END-IF
007200     SET CUR-GROUP-IDX        TO WS-GRP-IDX
007300     ADD CUR-REVENUE          TO WS-GRP-REVENUE (WS-GRP-IDX)
007400     ADD CUR-COST             TO WS-GRP-COST (WS-GRP-IDX)
007500     ADD CUR-PROFIT           TO WS-GRP-PROFIT (WS-GRP-IDX).
007600 9400-EXIT.
007700     EXIT.
007800
007900*---------------------------------------------------------------*
008000*    NOTE - WS-GRP-MATCH-IDX REMEMBERS THE MATCHING SUBSCRIPT    *
008100*    AT THE INSTANT THE MATCH IS MADE.  THE VARYING CLAUSE       *
008200*    STILL BUMPS WS-GRP-IDX ONE PAST THE MATCH BEFORE THE        *
008300*    UNTIL CONDITION IS RE-TESTED, SO WS-GRP-IDX ITSELF CANNOT   *
008400*    BE TRUSTED AFTER THE LOOP - RESTORED ABOVE FROM THE SAVED   *
008500*    SUBSCRIPT.  (LFJ FOUND THIS THE HARD WAY ON AR-0388.)       *
008600*---------------------------------------------------------------*
008700
008800 9410-TEST-ONE-GROUP-ENTRY.
008900     IF WS-GRP-TRUNK-GROUP (WS-GRP-IDX) EQUAL CUR-TRUNK-GROUP
009000         AND WS-GRP-COUNTRY (WS-GRP-IDX) EQUAL CUR-COUNTRY
009100         MOVE "Y"             TO W-GROUP-FOUND
009200         SET WS-GRP-MATCH-IDX TO WS-GRP-IDX
009300     END-IF.
009400 9410-EXIT.
009500     EXIT.
009600
009700*---------------------------------------------------------------*
009800*    PROFIT PERCENT = PROFIT / REVENUE * 100, TWO DECIMAL        *
009900*    PLACES, ROUNDED HALF-AWAY-FROM-ZERO (COBOL'S DEFAULT        *
010000*    ROUNDED BEHAVIOUR).  A ZERO-REVENUE GROUP OR DETAIL ROW     *
010100*    REPORTS A PERCENT OF ZERO RATHER THAN ABENDING ON A         *
010200*    DIVIDE-BY-ZERO - PER THE SPECIFICATION'S ZERO-REVENUE       *
010300*    RULE.                                                       *
010400*---------------------------------------------------------------*
010500
010600 9500-COMPUTE-PROFIT-PERCENT.
010700     MOVE ZERO                TO PCT-RESULT-OUT
010800     IF PCT-REVENUE-IN NOT EQUAL ZERO
010900         COMPUTE PCT-RESULT-OUT ROUNDED =
011000             (PCT-PROFIT-IN / PCT-REVENUE-IN) * 100
011100     END-IF.
011200 9500-EXIT.
011300     EXIT.
