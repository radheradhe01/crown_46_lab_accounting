000100*---------------------------------------------------------------*
000200*  FDTRKEXT.CBL                                                  *
000300*  FD + RECORD - CALL-DETAIL EXTRACT (TRUNK REVENUE REPORT)      *
000400*  ONE VARIABLE-WIDTH DELIMITED TEXT LINE PER CALL-DETAIL        *
000500*  SUMMARY ROW.  FIRST LINE ON THE FILE IS THE HEADER LINE.      *
000600*  COPY'D INTO FILE SECTION BY TRUNK-REVENUE-REPORT.             *
000700*---------------------------------------------------------------*
000800*  CHANGE LOG                                                    *
000900*  YYMMDD PGMR INIT  DESCRIPTION                        TICKET   *
001000*  ------ ---------- ------------------------------     ------- *
001100*  880614 RBH        ORIGINAL FD                         AR-0114 *
001200*  930227 LFJ        WIDENED LINE TO 2000 FOR EXTRA       AR-0388 *
001300*                    STATISTICAL COLUMNS FROM CARRIER     AR-0388 *
001400*---------------------------------------------------------------*
001500    FD  TRKEXT-FILE
001600        LABEL RECORDS ARE STANDARD.
001700
001800    01  TRKEXT-RECORD                    PIC X(2000).
