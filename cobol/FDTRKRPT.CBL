000100*---------------------------------------------------------------*
000200*  FDTRKRPT.CBL                                                  *
000300*  FD + RECORD - GROUPED REVENUE REPORT OUTPUT                   *
000400*  ONE DELIMITED TEXT LINE PER DETAIL, TOTALS OR SPACER ROW.     *
000500*  SAME LAYOUT CARRIES ALL THREE ROW KINDS (SEE RECORD LAYOUTS   *
000600*  SECTION OF THE SPECIFICATION CARRIED BY THIS JOB).            *
000700*  COPY'D INTO FILE SECTION BY TRUNK-REVENUE-REPORT.             *
000800*---------------------------------------------------------------*
000900*  CHANGE LOG                                                    *
001000*  YYMMDD PGMR INIT  DESCRIPTION                        TICKET   *
001100*  ------ ---------- ------------------------------     ------- *
001200*  880614 RBH        ORIGINAL FD                         AR-0114 *
001300*  930227 LFJ        ADDED RAW ALT VIEW FOR HEADER AND    AR-0388 *
001400*                    SPACER ROWS                          AR-0388 *
001500*---------------------------------------------------------------*
001600    FD  TRKRPT-FILE
001700        LABEL RECORDS ARE STANDARD.
001800
001900    01  TRKRPT-RECORD.
002000        05  RPT-CUSTOMER              PIC X(30).
002100        05  FILLER                    PIC X(01) VALUE ",".
002200        05  RPT-TRUNK-GROUP           PIC X(20).
002300        05  FILLER                    PIC X(01) VALUE ",".
002400        05  RPT-COUNTRY               PIC X(30).
002500        05  FILLER                    PIC X(01) VALUE ",".
002600        05  RPT-VENDOR                PIC X(20).
002700        05  FILLER                    PIC X(01) VALUE ",".
002800        05  RPT-REVENUE               PIC -(9)9.99.
002900        05  FILLER                    PIC X(01) VALUE ",".
003000        05  RPT-COST                  PIC -(9)9.99.
003100        05  FILLER                    PIC X(01) VALUE ",".
003200        05  RPT-PROFIT                PIC -(9)9.99.
003300        05  FILLER                    PIC X(01) VALUE ",".
003400        05  RPT-PROFIT-PCT            PIC -(3)9.99.
003500        05  FILLER                    PIC X(10).
003600
003700    01  TRKRPT-RECORD-ALT REDEFINES TRKRPT-RECORD.
003800        05  RPT-RAW-LINE              PIC X(163).
